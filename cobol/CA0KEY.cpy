      ******************************************************************
      *    CA0KEY  --  ALLOCATION-KEY DETAIL RECORD                   *
      *    ZERO OR MORE ROWS PER PARENT ACCOUNT; GIVES THE RELATIVE    *
      *    SHARE (WEIGHT) OF EACH CHILD.  THE KEY FILE IS OPTIONAL --  *
      *    COA0100 TOLERATES "FILE NOT FOUND" ON THIS SELECT.          *
      ******************************************************************
       01  CA0-KEY-RECORD.
           05  CA0-KEY-PARENT-ID           PIC X(10).
           05  CA0-KEY-CHILD-ID            PIC X(10).
           05  CA0-KEY-WEIGHT-TXT          PIC X(12).
           05  FILLER                      PIC X(08).
