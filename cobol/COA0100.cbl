000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    COA0100.
000300 AUTHOR.        R A KIMBALL.
000400 INSTALLATION.  DEPT OF ADMIN - CENTRAL ACCOUNTING.
000500 DATE-WRITTEN.  11-03-87.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  COA0100 - COST ALLOCATION CASCADE - MAIN DRIVER                *
001100*  LOADS THE CHART OF ACCOUNTS, BOOKED COSTS AND ALLOCATION KEYS,  *
001200*  CALLS TREEVAL0 TO VALIDATE THE ACCOUNT TREE, CALLS WGTNORM0    *
001300*  TO NORMALIZE THE ALLOCATION KEY WEIGHTS BY PARENT, THEN CALLS   *
001400*  ALLOCENG0 REPEATEDLY (THROUGH ONE CONTROLLED CALL) TO CASCADE   *
001500*  EVERY BOOKED COST DOWN THE TREE.  RESULTS ARE SORTED ASCENDING  *
001600*  BY PARENT-ID/ACCOUNT-ID AND WRITTEN TO THE RESULT FILE; ROWS    *
001700*  THAT NET TO 0.00 ARE DROPPED UNLESS KEEP-ZERO IS REQUESTED.     *
001800*  DIAGNOSTIC NOTES FROM VALIDATION AND ALLOCATION ARE WRITTEN TO  *
001900*  THE NOTES FILE AND ECHOED TO SYSOUT.                            *
002000******************************************************************
002100*  CHANGE LOG
002200*  11-03-87  RAK  ##0000  ORIGINAL PROGRAM.
002300*  04-22-88  RAK  ##0041  ADDED ALLOC-KEY-FILE AS AN OPTIONAL
002400*                        INPUT - SHOP HAD BEEN BOOKING COSTS
002500*                        DIRECT TO LEAF ACCOUNTS ONLY UNTIL NOW.
002600*  09-14-88  DMC  ##0077  WEIGHT NORMALIZATION SPUN OFF INTO ITS
002700*                        OWN SUBROUTINE (WGTNORM0) SO SAME LOGIC
002800*                        COULD BE SHARED WITH THE WHAT-IF REPORT.
002900*  02-09-89  RAK  ##0102  TREE VALIDATION SPUN OFF TO TREEVAL0.
003000*  07-18-90  DMC  ##0140  PASS-LIMIT GUARD ADDED TO ALLOCENG0 -
003100*                        BAD TEST DATA CAUSED AN INFINITE CASCADE
003200*                        ON A CIRCULAR PARENT CHAIN.
003300*  03-01-92  RAK  ##0188  KEEP-ZERO SWITCH ADDED PER REQUEST FROM
003400*                        GENERAL ACCOUNTING - THEY WANT ZERO ROWS
003500*                        ON THE QUARTER-CLOSE RUN FOR AUDIT.
003600*  11-30-94  DMC  ##0233  VALIDATE-ONLY SWITCH ADDED FOR THE
003700*                        PRE-CLOSE DRY RUN JOB (COA0100V).
003800*  06-02-96  RAK  ##0267  NUMERIC TEXT PARSER REWRITTEN TO HANDLE
003900*                        EMBEDDED GROUP-SEPARATOR BLANKS - FEED
004000*                        FROM THE NEW GRANTS SUBSYSTEM USES THEM.
004100*  01-11-99  DMC  ##0299  Y2K - SWITCHED CURRENT-DATE ACCEPT FROM
004200*                        A 2-DIGIT YEAR TO ACCEPT ... FROM DATE
004300*                        YYYYMMDD.  OLD FORM WOULD HAVE TURNED
004400*                        OVER TO "00" ON THE NOTES-FILE HEADER.
004450*  06-14-99  DMC  ##0305  ADDED 660-FILTER-KEYS-TO-CHILDREN - A KEY
004460*                        ROW WHOSE CHILD-ID WAS NOT ACTUALLY A
004470*                        DIRECT CHILD OF THE PARENT (LEFTOVER FROM
004480*                        A CAMPUS REORG) WAS STILL BEING ALLOCATED
004490*                        AGAINST.  SEE ALSO THE MATCHING FIX IN
004491*                        ALLOCENG0's 300-DISTRIBUTE-ONE-KEY.
004500*  08-05-01  RAK  ##0315  COST-TABLE AND AMT-TABLE OCCURS RAISED
004600*                        TO COVER THE MERGED GRANTS CHART.
004610*  05-09-02  DMC  ##0351  VALIDATE-ONLY AND KEEP-ZERO WERE BOTH
004620*                        STILL CARD-ADJUSTABLE ONLY IN THEORY - NO
004630*                        PARAGRAPH ANYWHERE EVER SET EITHER SWITCH
004640*                        TO "YES", SO COA0100V (THE PRE-CLOSE DRY
004650*                        RUN JOB) AND THE QUARTER-CLOSE KEEP-ZERO
004660*                        REQUEST WERE BOTH SILENTLY RUNNING AS A
004670*                        NORMAL JOB.  WIRED BOTH SWITCHES TO THE
004680*                        JOB STEP'S UPSI BYTE (UPSI-0 = VALIDATE-
004690*                        ONLY, UPSI-1 = KEEP-ZERO) IN 010-HOUSE-
004695*                        KEEPING - OPERATIONS SETS THE BIT ON THE
004696*                        EXEC PARM CARD THE SAME WAY THEY ALWAYS
004697*                        HAVE FOR THE OTHER UPSI-DRIVEN JOBS.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE
005520     UPSI-0 ON  STATUS IS CA0-VALOPT-ON-BIT
005530            OFF STATUS IS CA0-VALOPT-OFF-BIT
005540     UPSI-1 ON  STATUS IS CA0-ZEROPT-ON-BIT
005550            OFF STATUS IS CA0-ZEROPT-OFF-BIT.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT COA-FILE      ASSIGN TO UT-S-COADATA
007000            ACCESS MODE IS SEQUENTIAL
007100            FILE STATUS IS CA0-COA-STATUS.
007200
007300     SELECT COST-FILE     ASSIGN TO UT-S-COSTDATA
007400            ACCESS MODE IS SEQUENTIAL
007500            FILE STATUS IS CA0-COST-STATUS.
007600
007700     SELECT ALLOC-KEY-FILE ASSIGN TO UT-S-KEYDATA
007800            ACCESS MODE IS SEQUENTIAL
007900            FILE STATUS IS CA0-KEY-STATUS.
008000
008100     SELECT RESULT-FILE   ASSIGN TO UT-S-RSLTDATA
008200            ACCESS MODE IS SEQUENTIAL
008300            FILE STATUS IS CA0-RSLT-STATUS.
008400
008500     SELECT NOTES-FILE    ASSIGN TO UT-S-NOTEDATA
008600            ACCESS MODE IS SEQUENTIAL
008700            FILE STATUS IS CA0-NOTE-STATUS.
008800
008900     SELECT SRT-WORK-FILE ASSIGN TO UT-S-SRTWORK.
009000
009100 DATA DIVISION.
009200
009300 FILE SECTION.
009400
009500 FD  COA-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 60 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS CA0-COA-RECORD.
010100 COPY CA0COA.
010200
010300 FD  COST-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 30 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CA0-COST-RECORD.
010900 COPY CA0COST.
011000
011100 FD  ALLOC-KEY-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 40 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS CA0-KEY-RECORD.
011700 COPY CA0KEY.
011800
011900 FD  RESULT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 132 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS CA0-RSLT-DTL-LINE.
012500 COPY CA0RSLT.
012600
012700 FD  NOTES-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 120 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS CA0-NOTE-OUT-RECORD.
013300 01  CA0-NOTE-OUT-RECORD.
013400     05  CA0-NO-SEV              PIC X(01).
013500     05  FILLER                  PIC X(01).
013600     05  CA0-NO-TEXT              PIC X(118).
013700
013800 SD  SRT-WORK-FILE
013900     RECORD CONTAINS 132 CHARACTERS
014000     DATA RECORD IS CA0-SORT-WORK.
014100
014200 01  CA0-SORT-WORK.
014300     05  CA0-SW-ACCT-ID           PIC X(10).
014400     05  CA0-SW-PARENT-ID         PIC X(10).
014500     05  CA0-SW-NAME              PIC X(30).
014600     05  CA0-SW-AMOUNT            PIC S9(11)V9(6) COMP-3.
014700     05  FILLER                   PIC X(73).
014800
014900 01  CA0-SORT-WORK-ALT REDEFINES CA0-SORT-WORK.
015000     05  CA0-SWA-KEY.
015100         10  CA0-SWA-PARENT-ID    PIC X(10).
015200         10  CA0-SWA-ACCT-ID      PIC X(10).
015300     05  FILLER                   PIC X(112).
015400
015500 WORKING-STORAGE SECTION.
015600
015700 COPY CA0WORK.
015800 COPY CA0ABND.
015900
016000 01  CA0-MISC-WORK.
016100     05  CA0-CHILD-FOUND-SW       PIC X(03).
016150         88  CA0-CHILD-IS-FOUND          VALUE "YES".
016300     05  CA0-HOLD-AMOUNT          PIC S9(11)V9(6) COMP-3.
016400     05  CA0-HOLD-AMOUNT-2DP      PIC S9(11)V99 COMP-3.
016500     05  CA0-RSLT-LINE-CTR        PIC S9(5) COMP SYNC VALUE 0.
016510     05  CA0-SEED-ACCT-ID         PIC X(10).
016520     05  FILLER                   PIC X(04).
016600
016700 PROCEDURE DIVISION.
016800
016900 000-MAINLINE SECTION.
017000
017100     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
017200     PERFORM 100-READ-COA-FILE THRU 100-EXIT.
017300     PERFORM 110-STORE-COA-ENTRY THRU 110-EXIT
017400         UNTIL CA0-AT-COA-EOF.
017500     PERFORM 200-READ-COST-FILE THRU 200-EXIT.
017600     PERFORM 210-STORE-COST-ENTRY THRU 210-EXIT
017700         UNTIL CA0-AT-COST-EOF.
017800     IF CA0-KEY-FILE-PRESENT
018000         PERFORM 300-READ-KEY-FILE THRU 300-EXIT
018100         PERFORM 310-STORE-KEY-ENTRY THRU 310-EXIT
018200             UNTIL CA0-AT-KEY-EOF
018300     END-IF.
018400
018500     PERFORM 500-VALIDATE-TREE THRU 500-EXIT.
018600
018700     IF NOT CA0-VALIDATE-ONLY-RUN
018800         PERFORM 600-SEED-AMOUNT-TABLE THRU 600-EXIT
018900         PERFORM 650-NORMALIZE-WEIGHTS THRU 650-EXIT
018950         PERFORM 660-FILTER-KEYS-TO-CHILDREN THRU 660-EXIT
019000         PERFORM 700-RUN-ALLOCATION THRU 700-EXIT
019100     END-IF.
019200
019300     PERFORM 800-BUILD-RESULT-SET THRU 800-EXIT.
019400     PERFORM 900-WRITE-NOTES THRU 900-EXIT.
019500     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
019600     DISPLAY "COA0100 - COST ALLOCATION CASCADE COMPLETE".
019700     MOVE ZERO TO RETURN-CODE.
019800     GOBACK.
019900
020000 010-HOUSEKEEPING.
020100
020200     ACCEPT CA0-CURRENT-DATE FROM DATE YYYYMMDD.
020300     ACCEPT CA0-CURRENT-TIME FROM TIME.
020400     DISPLAY "COA0100 - COST ALLOCATION CASCADE - STARTING".
020410     IF CA0-VALOPT-ON-BIT
020420         MOVE "YES" TO CA0-VALIDATE-ONLY-SW
020430         MOVE "UPSI-0 ON - VALIDATE-ONLY RUN, NO ALLOCATION"
020440             TO CA0-NOTE-SCRATCH-TEXT
020450         PERFORM 920-LOG-NOTE THRU 920-EXIT
020460     END-IF.
020470     IF CA0-ZEROPT-ON-BIT
020480         MOVE "YES" TO CA0-KEEP-ZERO-SW
020490     END-IF.
020500     OPEN INPUT  COA-FILE
020600          INPUT  COST-FILE
020700          OUTPUT RESULT-FILE
020800          OUTPUT NOTES-FILE.
020900     IF NOT CA0-COA-OK
021000         MOVE "UNABLE TO OPEN COA-FILE" TO CA0-AB-REASON
021100         PERFORM 990-ABEND THRU 990-EXIT
021200     END-IF.
021300     IF NOT CA0-COST-OK
021400         MOVE "UNABLE TO OPEN COST-FILE" TO CA0-AB-REASON
021500         PERFORM 990-ABEND THRU 990-EXIT
021600     END-IF.
021700     OPEN INPUT ALLOC-KEY-FILE.
021800     IF CA0-KEY-NOT-PRESENT
021900         MOVE "NO " TO CA0-KEY-FILE-PRESENT-SW
022000         MOVE "ALLOC-KEY-FILE NOT PRESENT - NO KEYS TO APPLY"
022100             TO CA0-NOTE-SCRATCH-TEXT
022200         PERFORM 920-LOG-NOTE THRU 920-EXIT
022300     ELSE
022400         IF NOT CA0-KEY-OK
022500             MOVE "UNABLE TO OPEN ALLOC-KEY-FILE" TO CA0-AB-REASON
022600             PERFORM 990-ABEND THRU 990-EXIT
022700         END-IF
022800     END-IF.
022900
023000 010-EXIT.
023100     EXIT.
023200
023300 100-READ-COA-FILE.
023400
023500     READ COA-FILE INTO CA0-COA-RECORD
023600         AT END
023700             MOVE "YES" TO CA0-COA-EOF-SW
023800     END-READ.
023900     IF NOT CA0-AT-COA-EOF
024000         ADD 1 TO CA0-COA-READ-CTR
024100     END-IF.
024200
024300 100-EXIT.
024400     EXIT.
024500
024600 110-STORE-COA-ENTRY.
024700
024800     ADD 1 TO CA0-COA-COUNT.
024900     IF CA0-COA-COUNT > 500
025000         MOVE "CHART-OF-ACCOUNTS TABLE FULL - OVER 500 ACCOUNTS"
025100             TO CA0-AB-REASON
025200         PERFORM 990-ABEND THRU 990-EXIT
025300     END-IF.
025400     SET CA0-COA-IDX TO CA0-COA-COUNT.
025500     MOVE CA0-COA-ACCT-ID   TO CA0-T-ACCT-ID (CA0-COA-IDX).
025600     MOVE CA0-COA-PARENT-ID TO CA0-T-PARENT-ID (CA0-COA-IDX).
025700     MOVE CA0-COA-NAME      TO CA0-T-NAME (CA0-COA-IDX).
025800     PERFORM 100-READ-COA-FILE THRU 100-EXIT.
025900
026000 110-EXIT.
026100     EXIT.
026200
026300 200-READ-COST-FILE.
026400
026500     READ COST-FILE INTO CA0-COST-RECORD
026600         AT END
026700             MOVE "YES" TO CA0-COST-EOF-SW
026800     END-READ.
026900     IF NOT CA0-AT-COST-EOF
027000         ADD 1 TO CA0-COST-READ-CTR
027100     END-IF.
027200
027300 200-EXIT.
027400     EXIT.
027500
027600 210-STORE-COST-ENTRY.
027700
027800     MOVE CA0-COST-AMOUNT-TXT TO CA0-NUM-TEXT.
027900     PERFORM 450-NORMALIZE-NUMBER-TEXT THRU 450-EXIT.
028000     IF NOT CA0-NUM-IS-VALID
028100         MOVE "COST-FILE AMOUNT DID NOT PARSE AS A NUMBER"
028200             TO CA0-AB-REASON
028300         MOVE CA0-COST-ACCT-ID TO CA0-AB-EXPECTED
028400         MOVE CA0-COST-AMOUNT-TXT TO CA0-AB-ACTUAL
028500         PERFORM 990-ABEND THRU 990-EXIT
028600     END-IF.
028700     PERFORM 220-FIND-OR-ADD-COST-ACCT THRU 220-EXIT.
028800     PERFORM 200-READ-COST-FILE THRU 200-EXIT.
028900
029000 210-EXIT.
029100     EXIT.
029200
029300 220-FIND-OR-ADD-COST-ACCT.
029400
029500     SET CA0-COST-IDX TO 1.
029600     SEARCH CA0-COST-ENTRY
029700         AT END
029800             ADD 1 TO CA0-COST-COUNT
029900             IF CA0-COST-COUNT > 1000
030000                 MOVE "BOOKED-COST TABLE FULL - OVER 1000 ACCOUNTS"
030100                     TO CA0-AB-REASON
030200                 PERFORM 990-ABEND THRU 990-EXIT
030300             END-IF
030400             SET CA0-COST-IDX TO CA0-COST-COUNT
030500             MOVE CA0-COST-ACCT-ID TO CA0-CT-ACCT-ID (CA0-COST-IDX)
030600             MOVE CA0-NUM-VALUE TO CA0-CT-AMOUNT (CA0-COST-IDX)
030700         WHEN CA0-CT-ACCT-ID (CA0-COST-IDX) = CA0-COST-ACCT-ID
030800             ADD CA0-NUM-VALUE TO CA0-CT-AMOUNT (CA0-COST-IDX)
030900     END-SEARCH.
031000
031100 220-EXIT.
031200     EXIT.
031300
031400 300-READ-KEY-FILE.
031500
031600     READ ALLOC-KEY-FILE INTO CA0-KEY-RECORD
031700         AT END
031800             MOVE "YES" TO CA0-KEY-EOF-SW
031900     END-READ.
032000     IF NOT CA0-AT-KEY-EOF
032100         ADD 1 TO CA0-KEY-READ-CTR
032200     END-IF.
032300
032400 300-EXIT.
032500     EXIT.
032600
032700 310-STORE-KEY-ENTRY.
032800
032900     MOVE CA0-KEY-WEIGHT-TXT TO CA0-NUM-TEXT.
033000     PERFORM 450-NORMALIZE-NUMBER-TEXT THRU 450-EXIT.
033100     IF NOT CA0-NUM-IS-VALID
033200         MOVE "ALLOC-KEY-FILE WEIGHT DID NOT PARSE AS A NUMBER"
033300             TO CA0-AB-REASON
033400         MOVE CA0-KEY-PARENT-ID TO CA0-AB-EXPECTED
033500         MOVE CA0-KEY-WEIGHT-TXT TO CA0-AB-ACTUAL
033600         PERFORM 990-ABEND THRU 990-EXIT
033700     END-IF.
033800     ADD 1 TO CA0-KEY-COUNT.
033900     IF CA0-KEY-COUNT > 2000
034000         MOVE "ALLOCATION-KEY TABLE FULL - OVER 2000 ROWS"
034100             TO CA0-AB-REASON
034200         PERFORM 990-ABEND THRU 990-EXIT
034300     END-IF.
034400     SET CA0-KEY-IDX TO CA0-KEY-COUNT.
034500     MOVE CA0-KEY-PARENT-ID TO CA0-KT-PARENT-ID (CA0-KEY-IDX).
034600     MOVE CA0-KEY-CHILD-ID  TO CA0-KT-CHILD-ID (CA0-KEY-IDX).
034700     MOVE CA0-NUM-VALUE     TO CA0-KT-WEIGHT (CA0-KEY-IDX).
034800     PERFORM 300-READ-KEY-FILE THRU 300-EXIT.
034900
035000 310-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    450-NORMALIZE-NUMBER-TEXT STRIPS ALL BLANKS (LEADING,        *
035500*    TRAILING AND EMBEDDED GROUP-SEPARATOR BLANKS ALIKE), TURNS   *
035600*    A COMMA DECIMAL POINT INTO A DOT, THEN SPLITS THE RESULT ON  *
035700*    THE DOT TO BUILD A SIGNED DECIMAL IN CA0-NUM-VALUE.  CALLER  *
035800*    SUPPLIES THE RAW TEXT IN CA0-NUM-TEXT AND TESTS              *
035900*    CA0-NUM-IS-VALID (88-LEVEL) BEFORE TRUSTING CA0-NUM-VALUE.   *
036000******************************************************************
036100 450-NORMALIZE-NUMBER-TEXT.
036200
036300     MOVE "Y" TO CA0-NUM-VALID-SW.
036400     MOVE SPACES TO CA0-NUM-CLEAN-TEXT.
036500     MOVE 0 TO CA0-NUM-OUT-IDX.
036600     PERFORM 455-STRIP-BLANKS THRU 455-EXIT
036700         VARYING CA0-NUM-SCAN-IDX FROM 1 BY 1
036800             UNTIL CA0-NUM-SCAN-IDX > 20.
037600
037650     INSPECT CA0-NUM-CLEAN-TEXT REPLACING ALL "," BY ".".
037700
037800     IF CA0-NUM-OUT-IDX = 0
037900         MOVE 0 TO CA0-NUM-VALUE
038000     ELSE
038100         MOVE SPACES TO CA0-NUM-INT-PART CA0-NUM-FRAC-PART
038200         MOVE 0 TO CA0-NUM-INT-LEN CA0-NUM-FRAC-LEN CA0-NUM-PART-CT
038300         UNSTRING CA0-NUM-CLEAN-TEXT (1:CA0-NUM-OUT-IDX)
038400             DELIMITED BY "."
038500             INTO CA0-NUM-INT-PART  COUNT IN CA0-NUM-INT-LEN
038600                  CA0-NUM-FRAC-PART COUNT IN CA0-NUM-FRAC-LEN
038700             TALLYING IN CA0-NUM-PART-CT
038800         END-UNSTRING
038900
039000         MOVE 1 TO CA0-NUM-SIGN-MULT
039100         IF CA0-NUM-INT-PART (1:1) = "-"
039200             MOVE -1 TO CA0-NUM-SIGN-MULT
039300             SUBTRACT 1 FROM CA0-NUM-INT-LEN
039400             MOVE CA0-NUM-INT-PART (2:CA0-NUM-INT-LEN)
039500                 TO CA0-NUM-INT-PART (1:CA0-NUM-INT-LEN)
039600         ELSE
039700             IF CA0-NUM-INT-PART (1:1) = "+"
039800                 SUBTRACT 1 FROM CA0-NUM-INT-LEN
039900                 MOVE CA0-NUM-INT-PART (2:CA0-NUM-INT-LEN)
040000                     TO CA0-NUM-INT-PART (1:CA0-NUM-INT-LEN)
040100             END-IF
040200         END-IF
040300
040400         IF CA0-NUM-INT-LEN = 0
040500             MOVE 0 TO CA0-NUM-INT-NUM
040600         ELSE
040700             IF CA0-NUM-INT-PART (1:CA0-NUM-INT-LEN) IS NOT NUMERIC
040800                 MOVE "N" TO CA0-NUM-VALID-SW
040900             ELSE
041000                 MOVE CA0-NUM-INT-PART (1:CA0-NUM-INT-LEN)
041100                     TO CA0-NUM-INT-NUM
041200             END-IF
041300         END-IF
041400
041500         IF CA0-NUM-FRAC-LEN = 0
041600             MOVE 0 TO CA0-NUM-FRAC-NUM
041700         ELSE
041800             IF CA0-NUM-FRAC-PART (1:CA0-NUM-FRAC-LEN) IS NOT NUMERIC
041900                 MOVE "N" TO CA0-NUM-VALID-SW
042000             ELSE
042100                 MOVE ZEROS TO CA0-NUM-FRAC-PAD
042200                 IF CA0-NUM-FRAC-LEN > 6
042300                     MOVE CA0-NUM-FRAC-PART (1:6) TO CA0-NUM-FRAC-PAD
042400                 ELSE
042500                     MOVE CA0-NUM-FRAC-PART (1:CA0-NUM-FRAC-LEN)
042600                         TO CA0-NUM-FRAC-PAD (1:CA0-NUM-FRAC-LEN)
042700                 END-IF
042800                 MOVE CA0-NUM-FRAC-PAD TO CA0-NUM-FRAC-NUM
042900             END-IF
043000         END-IF
043100
043200         IF CA0-NUM-IS-VALID
043300             COMPUTE CA0-NUM-VALUE ROUNDED =
043400                 CA0-NUM-SIGN-MULT *
043500                 (CA0-NUM-INT-NUM + (CA0-NUM-FRAC-NUM / 1000000))
043600         END-IF
043700     END-IF.
043800
043900 450-EXIT.
044000     EXIT.
044010
044020******************************************************************
044030*    455-STRIP-BLANKS IS THE LOOP BODY DRIVEN BY 450'S PERFORM -  *
044040*    ONE CHARACTER OF CA0-NUM-TEXT PER CALL, SKIPPING BLANKS.     *
044050******************************************************************
044060 455-STRIP-BLANKS.
044070
044080     MOVE CA0-NUM-TEXT (CA0-NUM-SCAN-IDX:1) TO CA0-NUM-ONE-CHAR.
044090     IF CA0-NUM-ONE-CHAR NOT = SPACE
044100         ADD 1 TO CA0-NUM-OUT-IDX
044110         MOVE CA0-NUM-ONE-CHAR
044120             TO CA0-NUM-CLEAN-TEXT (CA0-NUM-OUT-IDX:1)
044130     END-IF.
044140
044150 455-EXIT.
044160     EXIT.
044170
044180 500-VALIDATE-TREE.
044300
044400     CALL "TREEVAL0" USING CA0-COA-TABLE
044410                           CA0-SWITCHES
044420                           CA0-NOTE-TABLE
044600                           CA0-COUNTERS-AND-ACCUMULATORS.
044700     IF NOT CA0-TREE-IS-VALID
044800         DISPLAY "COA0100 - TREE VALIDATION RAISED FINDINGS - SEE "
044900                 "NOTES-FILE"
045000     END-IF.
045100
045200 500-EXIT.
045300     EXIT.
045400
045500 600-SEED-AMOUNT-TABLE.
045600
045700     MOVE 0 TO CA0-AMT-COUNT.
045800     PERFORM 610-SEED-FROM-COA THRU 610-EXIT
045900         VARYING CA0-COA-IDX FROM 1 BY 1
046000         UNTIL CA0-COA-IDX > CA0-COA-COUNT.
046100     PERFORM 620-SEED-FROM-COST THRU 620-EXIT
046200         VARYING CA0-COST-IDX FROM 1 BY 1
046300         UNTIL CA0-COST-IDX > CA0-COST-COUNT.
046400
046500 600-EXIT.
046600     EXIT.
046700
046800 610-SEED-FROM-COA.
046900
047000     MOVE CA0-T-ACCT-ID (CA0-COA-IDX) TO CA0-SEED-ACCT-ID.
047100     PERFORM 630-FIND-OR-ADD-AMT-ENTRY THRU 630-EXIT.
047200
047300 610-EXIT.
047400     EXIT.
047500
047600 620-SEED-FROM-COST.
047700
047800     MOVE CA0-CT-ACCT-ID (CA0-COST-IDX) TO CA0-SEED-ACCT-ID.
047900     PERFORM 630-FIND-OR-ADD-AMT-ENTRY THRU 630-EXIT.
048000     ADD CA0-CT-AMOUNT (CA0-COST-IDX)
048100         TO CA0-AT-AMOUNT (CA0-AMT-IDX).
048200
048300 620-EXIT.
048400     EXIT.
048500
048600 630-FIND-OR-ADD-AMT-ENTRY.
048700
048800     SET CA0-AMT-IDX TO 1.
048900     SEARCH CA0-AMT-ENTRY
049000         AT END
049100             ADD 1 TO CA0-AMT-COUNT
049200             IF CA0-AMT-COUNT > 600
049300                 MOVE "PER-ACCOUNT AMOUNT TABLE FULL - OVER 600"
049400                     TO CA0-AB-REASON
049500                 PERFORM 990-ABEND THRU 990-EXIT
049600             END-IF
049700             SET CA0-AMT-IDX TO CA0-AMT-COUNT
049800             MOVE CA0-SEED-ACCT-ID TO CA0-AT-ACCT-ID (CA0-AMT-IDX)
049900             MOVE 0 TO CA0-AT-AMOUNT (CA0-AMT-IDX)
050000         WHEN CA0-AT-ACCT-ID (CA0-AMT-IDX) = CA0-SEED-ACCT-ID
050100             CONTINUE
050200     END-SEARCH.
050300
050400 630-EXIT.
050500     EXIT.
050600
050700 650-NORMALIZE-WEIGHTS.
050800
050900     CALL "WGTNORM0" USING CA0-KEY-TABLE.
051000
051100 650-EXIT.
051200     EXIT.
051205
051210******************************************************************
051215*    660-FILTER-KEYS-TO-CHILDREN MARKS EACH ALLOCATION-KEY ROW     *
051220*    INVALID UNLESS ITS CHILD-ID NAMES AN ACCOUNT WHOSE OWN        *
051225*    PARENT-ID (IN THE CHART OF ACCOUNTS) IS THIS KEY'S PARENT-ID  *
051230*    - I.E. THE CHILD-ID MUST BE A DIRECT CHILD OF THE PARENT IN   *
051235*    THE TREE, NOT JUST SOME OTHER ACCOUNT.  KEYS POINTING         *
051240*    ELSEWHERE ARE DROPPED SILENTLY HERE - ALLOCENG0 NEVER SEES    *
051245*    THEM (CA0-KT-IS-VALID GATES BOTH ITS WEIGHT-SUM AND ITS       *
051250*    DISTRIBUTION STEP).                                            *
051255******************************************************************
051260 660-FILTER-KEYS-TO-CHILDREN.
051265
051270     PERFORM 665-CHECK-ONE-KEY THRU 665-EXIT
051275         VARYING CA0-KEY-IDX FROM 1 BY 1
051280             UNTIL CA0-KEY-IDX > CA0-KEY-COUNT.
051285
051290 660-EXIT.
051295     EXIT.
051300
051305 665-CHECK-ONE-KEY.
051310
051315     PERFORM 670-FIND-COA-FOR-CHILD THRU 670-EXIT.
051320     IF CA0-CHILD-IS-FOUND
051325         AND CA0-T-PARENT-ID (CA0-COA-IDX) =
051330                 CA0-KT-PARENT-ID (CA0-KEY-IDX)
051335         MOVE "Y" TO CA0-KT-VALID-SW (CA0-KEY-IDX)
051340     ELSE
051345         MOVE "N" TO CA0-KT-VALID-SW (CA0-KEY-IDX)
051350     END-IF.
051355
051360 665-EXIT.
051365     EXIT.
051370
051375 670-FIND-COA-FOR-CHILD.
051380
051385     SET CA0-COA-IDX TO 1.
051390     MOVE "NO " TO CA0-CHILD-FOUND-SW.
051395     SEARCH CA0-COA-ENTRY
051400         AT END
051405             CONTINUE
051410         WHEN CA0-T-ACCT-ID (CA0-COA-IDX) =
051415                 CA0-KT-CHILD-ID (CA0-KEY-IDX)
051420             MOVE "YES" TO CA0-CHILD-FOUND-SW
051425     END-SEARCH.
051430
051435 670-EXIT.
051440     EXIT.
051445
051450 700-RUN-ALLOCATION.
051500
051600     CALL "ALLOCENG0" USING CA0-COA-TABLE
051700                            CA0-KEY-TABLE
051800                            CA0-AMT-TABLE
051900                            CA0-NOTE-TABLE
052000                            CA0-COUNTERS-AND-ACCUMULATORS
052100                            CA0-SWITCHES.
052200
052300 700-EXIT.
052400     EXIT.
052500
052600 800-BUILD-RESULT-SET.
052700
052800     SORT SRT-WORK-FILE
052900          ON ASCENDING KEY CA0-SWA-PARENT-ID
053000                           CA0-SWA-ACCT-ID
053100          INPUT  PROCEDURE 820-SRT-INPUT THRU 820-EXIT
053200          OUTPUT PROCEDURE 840-SRT-OUTPUT THRU 840-EXIT.
053300
053400 800-EXIT.
053500     EXIT.
053600
053700 820-SRT-INPUT.
053800
053900     PERFORM 825-RELEASE-AMT-ENTRY THRU 825-EXIT
054000         VARYING CA0-AMT-IDX FROM 1 BY 1
054100         UNTIL CA0-AMT-IDX > CA0-AMT-COUNT.
054200
054300 820-EXIT.
054400     EXIT.
054500
054600 825-RELEASE-AMT-ENTRY.
054700
054800     MOVE SPACES TO CA0-SORT-WORK.
054900     MOVE CA0-AT-ACCT-ID (CA0-AMT-IDX) TO CA0-SW-ACCT-ID.
055000     MOVE CA0-AT-AMOUNT (CA0-AMT-IDX)  TO CA0-SW-AMOUNT.
055100     PERFORM 830-FIND-COA-FOR-ACCT THRU 830-EXIT.
055200     RELEASE CA0-SORT-WORK.
055300
055400 825-EXIT.
055500     EXIT.
055600
055700 830-FIND-COA-FOR-ACCT.
055800
055900     SET CA0-COA-IDX TO 1.
056000     SEARCH CA0-COA-ENTRY
056100         AT END
056200             MOVE SPACES TO CA0-SW-PARENT-ID CA0-SW-NAME
056300         WHEN CA0-T-ACCT-ID (CA0-COA-IDX) =
056400                  CA0-AT-ACCT-ID (CA0-AMT-IDX)
056500             MOVE CA0-T-PARENT-ID (CA0-COA-IDX) TO CA0-SW-PARENT-ID
056600             MOVE CA0-T-NAME (CA0-COA-IDX)      TO CA0-SW-NAME
056700     END-SEARCH.
056800
056900 830-EXIT.
057000     EXIT.
057100
057200 840-SRT-OUTPUT.
057300
057310     MOVE "NO " TO CA0-SORT-EOF-SW.
057400     PERFORM 845-WRITE-RESULT-HEADER THRU 845-EXIT.
057500     PERFORM 850-RETURN-AND-WRITE THRU 850-EXIT
057600         UNTIL CA0-AT-SORT-EOF.
057700
057800 840-EXIT.
057900     EXIT.
058000
058100 845-WRITE-RESULT-HEADER.
058200
058300     WRITE CA0-RSLT-DTL-LINE FROM CA0-RSLT-HDR-LINE.
058400
058500 845-EXIT.
058600     EXIT.
058700
058800 850-RETURN-AND-WRITE.
058900
059000     RETURN SRT-WORK-FILE INTO CA0-SORT-WORK
059100         AT END
059200             MOVE "YES" TO CA0-SORT-EOF-SW
059300             GO TO 850-EXIT
059400     END-RETURN.
059500     MOVE CA0-SW-AMOUNT TO CA0-HOLD-AMOUNT.
059600     COMPUTE CA0-HOLD-AMOUNT-2DP ROUNDED = CA0-HOLD-AMOUNT.
059700     IF CA0-HOLD-AMOUNT-2DP = 0 AND NOT CA0-KEEP-ZERO-ROWS
059800         ADD 1 TO CA0-RSLT-DROP-CTR
059900     ELSE
060000         MOVE SPACES TO CA0-RSLT-DTL-LINE
060100         MOVE CA0-SW-ACCT-ID   TO CA0-RD-ACCT-ID
060200         MOVE CA0-SW-PARENT-ID TO CA0-RD-PARENT-ID
060300         MOVE CA0-SW-NAME      TO CA0-RD-NAME
060400         MOVE CA0-HOLD-AMOUNT  TO CA0-RD-AMOUNT
060500         WRITE CA0-RSLT-DTL-LINE
060600         ADD 1 TO CA0-RSLT-WRTN-CTR
060700     END-IF.
060800
060900 850-EXIT.
061000     EXIT.
061100
061200 900-WRITE-NOTES.
061300
061400     PERFORM 910-WRITE-ONE-NOTE THRU 910-EXIT
061500         VARYING CA0-NOTE-IDX FROM 1 BY 1
061600         UNTIL CA0-NOTE-IDX > CA0-NOTE-TAB-COUNT.
061700
061800 900-EXIT.
061900     EXIT.
062000
062100 910-WRITE-ONE-NOTE.
062200
062300     MOVE SPACES TO CA0-NOTE-OUT-RECORD.
062400     MOVE CA0-NT-SEV (CA0-NOTE-IDX)  TO CA0-NO-SEV.
062500     MOVE CA0-NT-TEXT (CA0-NOTE-IDX) TO CA0-NO-TEXT.
062600     WRITE CA0-NOTE-OUT-RECORD.
062700     DISPLAY CA0-NOTE-OUT-RECORD.
062800
062900 910-EXIT.
063000     EXIT.
063100
063200 920-LOG-NOTE.
063300
063400     ADD 1 TO CA0-NOTE-TAB-COUNT.
063500     IF CA0-NOTE-TAB-COUNT > 200
063600         MOVE "NOTE TABLE FULL - OVER 200 DIAGNOSTIC NOTES"
063700             TO CA0-AB-REASON
063800         PERFORM 990-ABEND THRU 990-EXIT
063900     END-IF.
064000     SET CA0-NOTE-IDX TO CA0-NOTE-TAB-COUNT.
064100     MOVE "I" TO CA0-NT-SEV (CA0-NOTE-IDX).
064200     MOVE CA0-NOTE-SCRATCH-TEXT TO CA0-NT-TEXT (CA0-NOTE-IDX).
064300
064400 920-EXIT.
064500     EXIT.
064600
064700 950-CLOSE-FILES.
064800
064900     CLOSE COA-FILE
065000           COST-FILE
065100           RESULT-FILE
065200           NOTES-FILE.
065300     IF CA0-KEY-FILE-PRESENT
065400         CLOSE ALLOC-KEY-FILE
065500     END-IF.
065600
065700 950-EXIT.
065800     EXIT.
065900
066000 990-ABEND.
066100
066200     DISPLAY "*** COA0100 ABEND ***".
066300     DISPLAY CA0-AB-REASON.
066400     MOVE CA0-AB-REASON TO CA0-NOTE-OUT-RECORD.
066500     WRITE CA0-NOTE-OUT-RECORD.
066600     CLOSE COA-FILE COST-FILE RESULT-FILE NOTES-FILE.
066700     IF CA0-KEY-FILE-PRESENT
066800         CLOSE ALLOC-KEY-FILE
066900     END-IF.
067000     MOVE 16 TO RETURN-CODE.
067100     STOP RUN.
067200
067300 990-EXIT.
067400     EXIT.
