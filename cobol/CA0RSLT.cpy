      ******************************************************************
      *    CA0RSLT  --  RESULT FILE PRINT LINES                       *
      *    ONE DETAIL LINE PER ACCOUNT CARRIED IN THE RUN, WRITTEN     *
      *    AFTER THE 820/840 SORT PASS, ASCENDING PARENT-ID/ACCT-ID.   *
      ******************************************************************
       01  CA0-RSLT-HDR-LINE.
           05  FILLER                      PIC X(12) VALUE
               "ACCOUNT_ID  ".
           05  FILLER                      PIC X(12) VALUE
               "PARENT_ID   ".
           05  FILLER                      PIC X(32) VALUE
               "NAME                            ".
           05  FILLER                      PIC X(19) VALUE
               "AMOUNT             ".
           05  FILLER                      PIC X(57) VALUE SPACES.

       01  CA0-RSLT-DTL-LINE.
           05  CA0-RD-ACCT-ID              PIC X(10).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  CA0-RD-PARENT-ID            PIC X(10).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  CA0-RD-NAME                 PIC X(30).
           05  FILLER                      PIC X(02) VALUE SPACES.
           05  CA0-RD-AMOUNT               PIC -(11)9.999999.
           05  FILLER                      PIC X(57) VALUE SPACES.

      *    COMBINED-KEY VIEW OF THE DETAIL LINE -- LETS 840-SRT-OUTPUT
      *    COMPARE THE WHOLE PARENT+ACCOUNT KEY IN ONE MOVE WHEN IT
      *    CHECKS FOR A CHANGE OF PARENT GROUP, RATHER THAN FIELD BY
      *    FIELD.
       01  CA0-RSLT-DTL-ALT REDEFINES CA0-RSLT-DTL-LINE.
           05  CA0-RDA-ACCT-ID             PIC X(10).
           05  FILLER                      PIC X(02).
           05  CA0-RDA-PARENT-ID           PIC X(10).
           05  FILLER                      PIC X(110).
