      ******************************************************************
      *    CA0WORK  --  SHARED TABLES, SWITCHES AND WORK AREAS FOR     *
      *    THE COST ALLOCATION CASCADE.  COPY'd INTO COA0100'S         *
      *    WORKING-STORAGE SECTION AND INTO THE LINKAGE SECTION OF     *
      *    TREEVAL0, WGTNORM0 AND ALLOCENG0 SO THE SHAPES NEVER DRIFT  *
      *    APART BETWEEN CALLER AND CALLEE.                            *
      ******************************************************************

       01  CA0-FILE-STATUS-CODES.
           05  CA0-COA-STATUS              PIC X(02).
               88  CA0-COA-OK                      VALUE "00".
               88  CA0-COA-AT-EOF                  VALUE "10".
           05  CA0-COST-STATUS             PIC X(02).
               88  CA0-COST-OK                     VALUE "00".
               88  CA0-COST-AT-EOF                 VALUE "10".
           05  CA0-KEY-STATUS              PIC X(02).
               88  CA0-KEY-OK                      VALUE "00".
               88  CA0-KEY-AT-EOF                  VALUE "10".
               88  CA0-KEY-NOT-PRESENT             VALUE "35".
           05  CA0-RSLT-STATUS             PIC X(02).
               88  CA0-RSLT-OK                     VALUE "00".
           05  CA0-NOTE-STATUS             PIC X(02).
               88  CA0-NOTE-OK                     VALUE "00".
           05  FILLER                      PIC X(02).

       01  CA0-SWITCHES.
           05  CA0-COA-EOF-SW              PIC X(03) VALUE "NO ".
               88  CA0-AT-COA-EOF                   VALUE "YES".
           05  CA0-COST-EOF-SW             PIC X(03) VALUE "NO ".
               88  CA0-AT-COST-EOF                  VALUE "YES".
           05  CA0-KEY-EOF-SW              PIC X(03) VALUE "NO ".
               88  CA0-AT-KEY-EOF                   VALUE "YES".
           05  CA0-KEY-FILE-PRESENT-SW     PIC X(03) VALUE "YES".
               88  CA0-KEY-FILE-PRESENT            VALUE "YES".
               88  CA0-KEY-FILE-ABSENT             VALUE "NO ".
           05  CA0-TREE-VALID-SW           PIC X(03) VALUE "YES".
               88  CA0-TREE-IS-VALID                VALUE "YES".
               88  CA0-TREE-NOT-VALID               VALUE "NO ".
           05  CA0-KEEP-ZERO-SW            PIC X(03) VALUE "NO ".
               88  CA0-KEEP-ZERO-ROWS              VALUE "YES".
           05  CA0-VALIDATE-ONLY-SW        PIC X(03) VALUE "NO ".
               88  CA0-VALIDATE-ONLY-RUN           VALUE "YES".
           05  CA0-DISTRIBUTED-SW          PIC X(03) VALUE "NO ".
               88  CA0-SOMETHING-DISTRIBUTED       VALUE "YES".
           05  CA0-LIMIT-HIT-SW            PIC X(03) VALUE "NO ".
               88  CA0-ITERATION-LIMIT-HIT         VALUE "YES".
           05  CA0-SORT-EOF-SW             PIC X(03) VALUE "NO ".
               88  CA0-AT-SORT-EOF                  VALUE "YES".
           05  FILLER                      PIC X(02).

       01  CA0-COUNTERS-AND-ACCUMULATORS.
           05  CA0-COA-READ-CTR            PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-COST-READ-CTR           PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-KEY-READ-CTR            PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-RSLT-WRTN-CTR           PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-RSLT-DROP-CTR           PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-PASS-CTR                PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-DUP-CTR                 PIC S9(4) COMP SYNC VALUE 0.
           05  CA0-ORPHAN-CTR              PIC S9(4) COMP SYNC VALUE 0.
           05  CA0-PASS-LIMIT              PIC S9(5) COMP SYNC VALUE 10000.
           05  FILLER                      PIC X(04).

       01  CA0-NUMERIC-WORK.
           05  CA0-NUM-TEXT                PIC X(20).
           05  CA0-NUM-SCAN-IDX            PIC S9(4) COMP SYNC.
           05  CA0-NUM-OUT-IDX             PIC S9(4) COMP SYNC.
           05  CA0-NUM-CLEAN-TEXT          PIC X(20).
           05  CA0-NUM-ONE-CHAR            PIC X(01).
           05  CA0-NUM-INT-PART            PIC X(14).
           05  CA0-NUM-INT-LEN             PIC S9(4) COMP SYNC.
           05  CA0-NUM-FRAC-PART           PIC X(08).
           05  CA0-NUM-FRAC-LEN            PIC S9(4) COMP SYNC.
           05  CA0-NUM-FRAC-PAD            PIC X(06).
           05  CA0-NUM-PART-CT             PIC S9(2) COMP SYNC.
           05  CA0-NUM-SIGN-MULT           PIC S9(1) COMP SYNC VALUE 1.
           05  CA0-NUM-INT-NUM             PIC S9(11).
           05  CA0-NUM-FRAC-NUM            PIC 9(06).
           05  CA0-NUM-VALUE               PIC S9(11)V9(6) COMP-3.
           05  CA0-NUM-VALID-SW            PIC X(01) VALUE "Y".
               88  CA0-NUM-IS-VALID                VALUE "Y".
           05  FILLER                      PIC X(04).

      *    CURRENT-DATE BLOCK -- NUMERIC REDEFINES KEPT HANDY THE SAME
      *    WAY CA0-COA-ENTRY-ALT IS, IN CASE A FUTURE JOB NEEDS TO
      *    COMPARE THE WHOLE YYYYMMDD AS ONE NUMBER.
       01  CA0-CURRENT-DATE-FIELDS.
           05  CA0-CURRENT-DATE.
               10  CA0-CURR-YEAR           PIC 9(4).
               10  CA0-CURR-MONTH          PIC 9(2).
               10  CA0-CURR-DAY            PIC 9(2).
           05  CA0-CURRENT-TIME.
               10  CA0-CURR-HOUR           PIC 9(2).
               10  CA0-CURR-MIN            PIC 9(2).
               10  CA0-CURR-SEC            PIC 9(2).
               10  CA0-CURR-MS             PIC 9(2).
           05  FILLER                      PIC X(02).

       01  CA0-CURRENT-DATE-NUM REDEFINES CA0-CURRENT-DATE-FIELDS.
           05  CA0-CURR-DATE-N             PIC 9(8).
           05  FILLER                      PIC X(10).

      *    IN-MEMORY CHART OF ACCOUNTS -- BUILT ONCE FROM THE COA FILE,
      *    SEARCHED SEQUENTIALLY (NEVER SEARCH ALL -- THE FILE ARRIVES
      *    IN WHATEVER ORDER THE FEEDER SYSTEM WROTE IT).
       01  CA0-COA-TABLE.
           05  CA0-COA-ENTRY OCCURS 500 TIMES
                             INDEXED BY CA0-COA-IDX.
               10  CA0-T-IDS.
                   15  CA0-T-ACCT-ID       PIC X(10).
                   15  CA0-T-PARENT-ID     PIC X(10).
               10  CA0-T-NAME              PIC X(30).
               10  CA0-T-STACK-SW          PIC X(01) VALUE "N".
                   88  CA0-T-ON-STACK              VALUE "Y".
               10  CA0-T-VISIT-SW          PIC X(01) VALUE "N".
                   88  CA0-T-VISITED               VALUE "Y".
           05  CA0-COA-COUNT               PIC S9(7) COMP SYNC VALUE 0.
           05  FILLER                      PIC X(02).

      *    COMBINED-KEY VIEW OF THE CHART OF ACCOUNTS -- NOT SEARCHED
      *    ON TODAY, BUT KEPT HANDY FOR THE SAME REASON CA0-RSLT-DTL-ALT
      *    IS -- A FUTURE PARENT+CHILD SORT/MERGE SHOULDN'T HAVE TO
      *    REDEFINE THE TABLE FROM SCRATCH.
       01  CA0-COA-ENTRY-ALT REDEFINES CA0-COA-TABLE.
           05  CA0-TA-ENTRY OCCURS 500 TIMES
                              INDEXED BY CA0-COA-ALT-IDX.
               10  CA0-TA-COMBINED-IDS     PIC X(20).
               10  FILLER                  PIC X(32).
           05  FILLER                      PIC S9(7) COMP SYNC.
           05  FILLER                      PIC X(02).

      *    BOOKED COSTS, AGGREGATED BY ACCOUNT-ID AS THE COST FILE IS
      *    READ (SEE 220-FIND-OR-ADD-COST-ACCT IN COA0100).
       01  CA0-COST-TABLE.
           05  CA0-COST-ENTRY OCCURS 1000 TIMES
                              INDEXED BY CA0-COST-IDX.
               10  CA0-CT-ACCT-ID          PIC X(10).
               10  CA0-CT-AMOUNT           PIC S9(11)V9(6) COMP-3
                                           VALUE 0.
           05  CA0-COST-COUNT              PIC S9(7) COMP SYNC VALUE 0.
           05  FILLER                      PIC X(02).

      *    ALLOCATION KEYS, ONE ROW PER PARENT/CHILD PAIR AS READ; THE
      *    WEIGHT COLUMN IS OVERWRITTEN IN PLACE BY WGTNORM0.
       01  CA0-KEY-TABLE.
           05  CA0-KEY-ENTRY OCCURS 2000 TIMES
                             INDEXED BY CA0-KEY-IDX.
               10  CA0-KT-IDS.
                   15  CA0-KT-PARENT-ID    PIC X(10).
                   15  CA0-KT-CHILD-ID     PIC X(10).
               10  CA0-KT-WEIGHT           PIC S9(7)V9(6) COMP-3
                                           VALUE 0.
               10  CA0-KT-VALID-SW         PIC X(01) VALUE "Y".
                   88  CA0-KT-IS-VALID             VALUE "Y".
           05  CA0-KEY-COUNT                PIC S9(7) COMP SYNC VALUE 0.
           05  FILLER                      PIC X(02).

      *    COMBINED-KEY VIEW OF THE ALLOCATION KEYS -- LETS WGTNORM0
      *    AND ALLOCENG0 COMPARE A WHOLE PARENT+CHILD PAIR IN ONE MOVE
      *    WHEN THEY NEED TO, INSTEAD OF FIELD BY FIELD.
       01  CA0-KEY-ENTRY-ALT REDEFINES CA0-KEY-TABLE.
           05  CA0-KA-ENTRY OCCURS 2000 TIMES
                              INDEXED BY CA0-KEY-ALT-IDX.
               10  CA0-KA-COMBINED-IDS     PIC X(20).
               10  FILLER                  PIC X(08).
           05  FILLER                      PIC S9(7) COMP SYNC.
           05  FILLER                      PIC X(02).

      *    PER-ACCOUNT RUNNING AMOUNT -- SEEDED FROM CA0-COST-TABLE,
      *    THEN DRAINED AND REFILLED BY ALLOCENG0 PASS AFTER PASS.
      *    ENTRIES MAY NAME ACCOUNTS NOT PRESENT IN CA0-COA-TABLE.
       01  CA0-AMT-TABLE.
           05  CA0-AMT-ENTRY OCCURS 600 TIMES
                             INDEXED BY CA0-AMT-IDX.
               10  CA0-AT-ACCT-ID          PIC X(10).
               10  CA0-AT-AMOUNT           PIC S9(11)V9(6) COMP-3
                                           VALUE 0.
               10  FILLER                  PIC X(01).
           05  CA0-AMT-COUNT                PIC S9(7) COMP SYNC VALUE 0.
           05  FILLER                      PIC X(02).

      *    DIAGNOSTIC NOTES ACCUMULATED THROUGH VALIDATION AND
      *    ALLOCATION, ECHOED BY COA0100'S 900-WRITE-NOTES.
       01  CA0-NOTE-TABLE.
           05  CA0-NOTE-ENTRY OCCURS 200 TIMES
                              INDEXED BY CA0-NOTE-IDX.
               10  CA0-NT-SEV              PIC X(01) VALUE "I".
                   88  CA0-NT-IS-WARNING           VALUE "W".
                   88  CA0-NT-IS-INFO              VALUE "I".
               10  CA0-NT-TEXT             PIC X(118).
           05  CA0-NOTE-TAB-COUNT          PIC S9(7) COMP SYNC VALUE 0.
           05  CA0-NOTE-SCRATCH-TEXT       PIC X(118).
           05  FILLER                      PIC X(02).
