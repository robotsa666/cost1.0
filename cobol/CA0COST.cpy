      ******************************************************************
      *    CA0COST  --  BOOKED-COST DETAIL RECORD                     *
      *    ZERO OR MORE ROWS PER ACCOUNT; COA0100 AGGREGATES BY        *
      *    ACCOUNT-ID BEFORE THE CASCADE RUNS.  AMOUNT ARRIVES AS      *
      *    FREE-FORM TEXT (COMMA OR DOT DECIMAL, EMBEDDED BLANKS) AND  *
      *    IS NORMALIZED BY THE 450- PARAGRAPH IN COA0100.             *
      ******************************************************************
       01  CA0-COST-RECORD.
           05  CA0-COST-ACCT-ID            PIC X(10).
           05  CA0-COST-AMOUNT-TXT         PIC X(15).
           05  FILLER                      PIC X(05).
