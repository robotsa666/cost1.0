      ******************************************************************
      *    CA0COA  --  CHART-OF-ACCOUNTS DETAIL RECORD                *
      *    ONE ENTRY PER ACCOUNT.  BLANK PARENT-ID MEANS A ROOT        *
      *    ACCOUNT.  RESERVE FIELD CARRIED FOR FUTURE EXPANSION PER    *
      *    DEPT STANDARDS (SEE COBOL STD 4.2).                         *
      ******************************************************************
       01  CA0-COA-RECORD.
           05  CA0-COA-ACCT-ID             PIC X(10).
           05  CA0-COA-PARENT-ID           PIC X(10).
           05  CA0-COA-NAME                PIC X(30).
           05  FILLER                      PIC X(10).
