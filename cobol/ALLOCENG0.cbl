000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ALLOCENG0.
000300 AUTHOR.        R A KIMBALL.
000400 INSTALLATION.  DEPT OF ADMIN - CENTRAL ACCOUNTING.
000500 DATE-WRITTEN.  03-01-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  ALLOCENG0 - COST ALLOCATION CASCADE ENGINE                     *
001100*  CALLED ONCE BY COA0100 AFTER THE WEIGHTS ARE NORMALIZED.       *
001200*  RUNS PASS AFTER PASS OVER CA0-AMT-TABLE: ON EACH PASS, EVERY   *
001300*  ACCOUNT STILL CARRYING A NON-ZERO AMOUNT AND HAVING ONE OR     *
001400*  MORE VALID ALLOCATION KEYS PUSHES ITS AMOUNT DOWN TO ITS       *
001500*  CHILDREN IN PROPORTION TO THEIR NORMALIZED WEIGHT, THEN ITS    *
001600*  OWN AMOUNT IS ZEROED.  PASSES STOP AS SOON AS ONE GOES BY WITH *
001700*  NOTHING LEFT TO PUSH, OR AT CA0-PASS-LIMIT PASSES, WHICHEVER   *
001800*  COMES FIRST - A CASCADE CANNOT RUN FOREVER ON A WELL-FORMED    *
001900*  TREE, BUT A BAD KEY FILE (A CYCLE THE VALIDATOR MISSED, SAY)   *
002000*  MUST NOT BE ALLOWED TO LOOP THE JOB STEP INTO THE NEXT SHIFT.  *
002100******************************************************************
002200*  CHANGE LOG
002300*  03-01-89  RAK  ##0102  ORIGINAL PROGRAM - SPLIT OUT OF COA0100
002400*                        SO THE CASCADE CAN BE RE-DRIVEN STANDALONE
002500*                        FROM THE MONTH-END RE-ALLOCATION JOB.
002600*  07-18-90  DMC  ##0140  PASS-LIMIT GUARD ADDED - A BAD KEY FILE
002700*                        WITH A MISSED CYCLE RAN THE NIGHTLY JOB
002800*                        PAST THE 6 AM DEADLINE BEFORE OPERATIONS
002900*                        CANCELLED IT BY HAND.
003000*  04-22-93  DMC  ##0178  ZERO-WEIGHT-SUM PARENTS NOW LOGGED AS A
003100*                        NOTE AND SKIPPED INSTEAD OF ABENDING -
003200*                        SEVERAL CAMPUS DEPARTMENTS ZERO OUT A
003300*                        WHOLE KEY GROUP DURING BUDGET FREEZES.
003350*  01-11-99  RAK  ##0299  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
003360*                        THIS PROGRAM, NO CHANGE REQUIRED.
003370*  06-14-99  DMC  ##0305  300-DISTRIBUTE-ONE-KEY NOW RE-DIVIDES BY
003380*                        AE-WEIGHT-SUM - A REORG THAT LEFT STALE
003390*                        KEY ROWS POINTING TO A CHILD'S OLD PARENT
003400*                        WAS SILENTLY OVER-DISTRIBUTING BECAUSE THE
003410*                        SURVIVING KEYS NO LONGER SUMMED TO 1 ONCE
003420*                        COA0100 DROPPED THE STALE ONES.
003440*  03-22-02  RAK  ##0347  400-LOG-ZERO-WEIGHT-SUM WAS KEYING THE
003450*                        "ALREADY WARNED" CHECK OFF CA0-PASS-CTR,
003460*                        SO EVERY ACCOUNT WENT SILENT PAST PASS 1 -
003470*                        A CASCADED ACCOUNT'S OWN ZERO-WEIGHT NOTE
003480*                        NEVER FIRES SINCE IT ONLY GETS AN AMOUNT ON
003490*                        PASS 2 OR LATER.  NOW TRACKED PER ACCOUNT
003495*                        IN THE NEW AE-WARNED-TABLE.
003510*  05-09-02  DMC  ##0351  110-PROCESS-ONE-ACCT NO LONGER TESTS
003520*                        AE-WEIGHT-SUM = 0 TO DECIDE WHETHER TO
003530*                        SKIP A PARENT - A NEGATIVE WEIGHT SUM (A
003540*                        FEW KEY FILES CARRY A NEGATIVE ADJUSTMENT
003550*                        WEIGHT ON PURPOSE) WAS FALLING THROUGH TO
003560*                        THE DISTRIBUTE BRANCH AND DIVIDING BY A
003570*                        NEGATIVE NUMBER.  TEST IS NOW "NOT > 0".
003575*                        ALSO ADDED AE-RAW-KEY-COUNT-4-ACCT SO A
003580*                        PARENT WITH KEY ROWS THAT ALL FAILED THE
003585*                        DIRECT-CHILD FILTER STILL GETS THE ZERO-
003590*                        WEIGHT-SUM NOTE, INSTEAD OF BEING TREATED
003595*                        THE SAME AS A PARENT WITH NO KEYS AT ALL.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900 DATA DIVISION.
005000
005100 WORKING-STORAGE SECTION.
005200
005300 01  AE-WORK-AREAS.
005400     05  AE-I-IDX                 PIC S9(7) COMP SYNC.
005500     05  AE-J-IDX                 PIC S9(7) COMP SYNC.
005600     05  AE-THIS-ACCT-ID          PIC X(10).
005700     05  AE-WEIGHT-SUM            PIC S9(7)V9(6) COMP-3 VALUE 0.
005850     05  AE-RAW-KEY-COUNT-4-ACCT  PIC S9(5) COMP SYNC.
005900     05  AE-SHARE-AMOUNT          PIC S9(11)V9(6) COMP-3 VALUE 0.
006000     05  AE-PARENT-AMOUNT         PIC S9(11)V9(6) COMP-3 VALUE 0.
006100     05  FILLER                   PIC X(01).
006300
006400 01  AE-NOTE-TEXT                 PIC X(118) VALUE SPACES.
006410
006420******************************************************************
006430*    AE-WARNED-TABLE REMEMBERS, ONE CELL PER CA0-AMT-TABLE ROW,    *
006440*    WHETHER 400-LOG-ZERO-WEIGHT-SUM HAS ALREADY NOTED THAT        *
006450*    ACCOUNT - A TRUE PER-ACCOUNT MEMORY, NOT JUST "PAST PASS 1",  *
006460*    SO A PARENT WHOSE ZERO-WEIGHT CONDITION ONLY SHOWS UP ON A    *
006470*    LATER PASS (THE ORDINARY CASE FOR A CASCADED CHILD) STILL     *
006480*    GETS ITS ONE NOTE.  INDEXED THE SAME AS CA0-AMT-TABLE SINCE   *
006490*    A ROW'S SUBSCRIPT NEVER CHANGES ONCE ASSIGNED.                *
006495******************************************************************
006500 01  AE-WARNED-TABLE.
006510     05  AE-WARNED-ENTRY OCCURS 600 TIMES
006520                           INDEXED BY AE-WARN-IDX.
006530         10  AE-WARNED-SW         PIC X(03) VALUE "NO ".
006540             88  AE-ACCT-ALREADY-WARNED     VALUE "YES".
006550     05  FILLER                   PIC X(02).
006560
006600 LINKAGE SECTION.
006700
006800 COPY CA0WORK.
006900
007000 PROCEDURE DIVISION USING CA0-COA-TABLE
007100                          CA0-KEY-TABLE
007200                          CA0-AMT-TABLE
007300                          CA0-NOTE-TABLE
007400                          CA0-COUNTERS-AND-ACCUMULATORS
007500                          CA0-SWITCHES.
007600
007700 000-MAIN SECTION.
007800
007900     MOVE 0 TO CA0-PASS-CTR.
008000     MOVE "NO " TO CA0-LIMIT-HIT-SW.
008100     PERFORM 100-RUN-ONE-PASS THRU 100-EXIT
008200         UNTIL NOT CA0-SOMETHING-DISTRIBUTED
008300            OR CA0-PASS-CTR >= CA0-PASS-LIMIT.
008400     IF CA0-PASS-CTR >= CA0-PASS-LIMIT
008500         AND CA0-SOMETHING-DISTRIBUTED
008600         MOVE "YES" TO CA0-LIMIT-HIT-SW
008700         MOVE "CASCADE STOPPED AT THE PASS LIMIT - CHECK THE KEY F
008800-    "ILE FOR AN UNDETECTED CYCLE" TO AE-NOTE-TEXT
008900         PERFORM 900-ADD-NOTE THRU 900-EXIT
009000     END-IF.
009100     GOBACK.
009200
009300******************************************************************
009400*    100-RUN-ONE-PASS SWEEPS THE WHOLE AMOUNT TABLE ONCE.  THE    *
009500*    AMOUNT TABLE CAN GROW WHILE THE PASS IS RUNNING (A CHILD     *
009600*    RECEIVING ITS FIRST SHARE MAY NOT HAVE HAD A ROW BEFORE) SO  *
009700*    THE UPPER BOUND IS RE-READ ON EVERY SWEEP, NOT CACHED.       *
009800******************************************************************
009900 100-RUN-ONE-PASS.
010000
010100     ADD 1 TO CA0-PASS-CTR.
010200     MOVE "NO " TO CA0-DISTRIBUTED-SW.
010300     PERFORM 110-PROCESS-ONE-ACCT THRU 110-EXIT
010400         VARYING AE-I-IDX FROM 1 BY 1
010500             UNTIL AE-I-IDX > CA0-AMT-COUNT.
010600
010700 100-EXIT.
010800     EXIT.
010900
011000******************************************************************
011100*    110-PROCESS-ONE-ACCT PUSHES ENTRY AE-I-IDX'S AMOUNT DOWN TO  *
011200*    ITS CHILDREN WHEN IT HAS ONE OR MORE VALID KEYS AND A NON-   *
011250*    ZERO AMOUNT STILL SITTING ON IT.  A PARENT WITH NO KEY ROWS  *
011260*    AT ALL (AE-RAW-KEY-COUNT-4-ACCT = 0) IS AN ORDINARY LEAF OR   *
011270*    HOLDING ACCOUNT -- IT KEEPS ITS AMOUNT AND STAYS SILENT.  A   *
011280*    PARENT WITH KEY ROWS BUT A WEIGHT SUM OF ZERO OR LESS (ALL    *
011290*    ROWS FILTERED OUT AS NON-CHILDREN, OR THE SURVIVORS' WEIGHTS  *
011300*    NET TO <= 0) ALSO KEEPS ITS AMOUNT, BUT THAT ONE GETS A NOTE  *
011310*    FROM 400-LOG-ZERO-WEIGHT-SUM -- SOMEBODY SET UP A KEY LIST    *
011320*    FOR THIS ACCOUNT THAT DOESN'T ACTUALLY WORK.                  *
011400******************************************************************
011500 110-PROCESS-ONE-ACCT.
011600
011700     MOVE CA0-AT-AMOUNT (AE-I-IDX) TO AE-PARENT-AMOUNT.
011800     IF AE-PARENT-AMOUNT NOT = 0
011900         MOVE CA0-AT-ACCT-ID (AE-I-IDX) TO AE-THIS-ACCT-ID
012000         MOVE 0 TO AE-WEIGHT-SUM
012100         MOVE 0 TO AE-RAW-KEY-COUNT-4-ACCT
012200         PERFORM 200-SUM-WEIGHTS-FOR-ACCT THRU 200-EXIT
012300             VARYING AE-J-IDX FROM 1 BY 1
012400                 UNTIL AE-J-IDX > CA0-KEY-COUNT
012500         IF AE-RAW-KEY-COUNT-4-ACCT = 0
012600             CONTINUE
012700         ELSE
012800             IF AE-WEIGHT-SUM NOT > 0
012900                 PERFORM 400-LOG-ZERO-WEIGHT-SUM THRU 400-EXIT
013000             ELSE
013100                 MOVE 0 TO CA0-AT-AMOUNT (AE-I-IDX)
013200                 MOVE "YES" TO CA0-DISTRIBUTED-SW
013400                 PERFORM 300-DISTRIBUTE-ONE-KEY THRU 300-EXIT
013500                     VARYING AE-J-IDX FROM 1 BY 1
013600                         UNTIL AE-J-IDX > CA0-KEY-COUNT
013700             END-IF
013800         END-IF
013900     END-IF.
014000
014100 110-EXIT.
014200     EXIT.
014300
014400******************************************************************
014500*    200-SUM-WEIGHTS-FOR-ACCT ADDS ENTRY AE-J-IDX'S WEIGHT INTO   *
014600*    AE-WEIGHT-SUM WHEN IT IS A VALID KEY NAMING AE-THIS-ACCT-ID   *
014700*    AS PARENT.  AE-RAW-KEY-COUNT-4-ACCT TALLIES EVERY KEY ROW     *
014750*    NAMING THIS PARENT REGARDLESS OF VALIDITY, SO 110-PROCESS-    *
014760*    ONE-ACCT CAN TELL "NO KEY ROWS AT ALL" (LEAVE IT ALONE, NO    *
014770*    NOTE) APART FROM "KEY ROWS EXIST BUT NONE NAMED A DIRECT      *
014780*    CHILD" (THAT ONE GETS A NOTE -- SEE 400-LOG-ZERO-WEIGHT-SUM). *
014800******************************************************************
014900 200-SUM-WEIGHTS-FOR-ACCT.
015000
015050     IF CA0-KT-PARENT-ID (AE-J-IDX) = AE-THIS-ACCT-ID
015060         ADD 1 TO AE-RAW-KEY-COUNT-4-ACCT
015070     END-IF.
015100     IF CA0-KT-IS-VALID (AE-J-IDX)
015200         AND CA0-KT-PARENT-ID (AE-J-IDX) = AE-THIS-ACCT-ID
015400         ADD CA0-KT-WEIGHT (AE-J-IDX) TO AE-WEIGHT-SUM
015500     END-IF.
015600
015700 200-EXIT.
015800     EXIT.
015900
016000******************************************************************
016100*    300-DISTRIBUTE-ONE-KEY PUSHES AE-THIS-ACCT-ID'S SHARE OF THE *
016200*    PARENT AMOUNT INTO THE CHILD NAMED BY KEY ENTRY AE-J-IDX,     *
016300*    FINDING OR ADDING THE CHILD'S ROW IN CA0-AMT-TABLE AS NEEDED. *
016350*    THE KEY'S WEIGHT IS RE-DIVIDED BY AE-WEIGHT-SUM (NOT JUST     *
016360*    USED AS-IS) BECAUSE 660-FILTER-KEYS-TO-CHILDREN IN COA0100    *
016370*    MAY HAVE DROPPED SIBLING KEYS THAT DID NOT NAME A DIRECT      *
016380*    CHILD AFTER WGTNORM0 ALREADY SCALED THE WHOLE GROUP TO 1 -    *
016390*    THE SURVIVING KEYS MUST BE RE-PROPORTIONED AMONG THEMSELVES.  *
016400******************************************************************
016500 300-DISTRIBUTE-ONE-KEY.
016600
016700     IF CA0-KT-IS-VALID (AE-J-IDX)
016800         AND CA0-KT-PARENT-ID (AE-J-IDX) = AE-THIS-ACCT-ID
016900         COMPUTE AE-SHARE-AMOUNT ROUNDED =
017000             AE-PARENT-AMOUNT * CA0-KT-WEIGHT (AE-J-IDX)
017050                 / AE-WEIGHT-SUM
017100         PERFORM 310-FIND-OR-ADD-CHILD-AMT THRU 310-EXIT
017200     END-IF.
017300
017400 300-EXIT.
017500     EXIT.
017600
017700******************************************************************
017800*    310-FIND-OR-ADD-CHILD-AMT SEARCHES CA0-AMT-TABLE FOR THE     *
017900*    KEY'S CHILD-ID, ADDING AE-SHARE-AMOUNT TO AN EXISTING ROW OR  *
018000*    APPENDING A NEW ONE CARRYING THE SHARE AND THE CHILD'S KEYS  *
018100*    FLAG.                                                         *
018200******************************************************************
018300 310-FIND-OR-ADD-CHILD-AMT.
018400
018500     SET CA0-AMT-IDX TO 1.
018600     SEARCH CA0-AMT-ENTRY
018700         AT END
018800             IF CA0-AMT-COUNT >= 600
018810                 MOVE "AMOUNT TABLE FULL - A CHILD ACCOUNT COULD N
018820-    "OT RECEIVE ITS SHARE" TO AE-NOTE-TEXT
018830                 PERFORM 900-ADD-NOTE THRU 900-EXIT
018840             ELSE
018900                 ADD 1 TO CA0-AMT-COUNT
019000                 SET CA0-AMT-IDX TO CA0-AMT-COUNT
019010                 MOVE CA0-KT-CHILD-ID (AE-J-IDX) TO
019100                     CA0-AT-ACCT-ID (CA0-AMT-IDX)
019200                 MOVE AE-SHARE-AMOUNT TO CA0-AT-AMOUNT (CA0-AMT-IDX)
019210             END-IF
019300         WHEN CA0-AT-ACCT-ID (CA0-AMT-IDX) =
019400                 CA0-KT-CHILD-ID (AE-J-IDX)
019500             ADD AE-SHARE-AMOUNT TO CA0-AT-AMOUNT (CA0-AMT-IDX)
019600     END-SEARCH.
019700
019800 310-EXIT.
019900     EXIT.
020000
020100******************************************************************
020200*    400-LOG-ZERO-WEIGHT-SUM NOTES A PARENT THAT STILL CARRIES AN *
020300*    AMOUNT BUT WHOSE KEYS ALL NORMALIZED TO ZERO WEIGHT - THE     *
020400*    AMOUNT IS LEFT ON THE ACCOUNT RATHER THAN LOST.  ONLY NOTED   *
020500*    ONCE PER ACCOUNT PER RUN, PER AE-WARNED-TABLE (AE-I-IDX) -    *
020550*    NOT PER PASS, SINCE A CASCADED ACCOUNT'S FIRST NON-ZERO       *
020560*    AMOUNT OFTEN DOESN'T ARRIVE UNTIL PASS 2 OR LATER.            *
020600******************************************************************
020700 400-LOG-ZERO-WEIGHT-SUM.
020800
020900     IF NOT AE-ACCT-ALREADY-WARNED (AE-I-IDX)
021000         MOVE "YES" TO AE-WARNED-SW (AE-I-IDX)
021300         MOVE SPACES TO AE-NOTE-TEXT
021500         STRING "ACCOUNT " DELIMITED BY SIZE
021600                AE-THIS-ACCT-ID DELIMITED BY SIZE
021700                " HAS ALLOCATION KEYS BUT THEY ALL NORMALIZED TO Z
021800-    "ERO WEIGHT - AMOUNT LEFT ON THE ACCOUNT" DELIMITED BY SIZE
021900             INTO AE-NOTE-TEXT
022000         PERFORM 900-ADD-NOTE THRU 900-EXIT
022100     END-IF.
022200
022300 400-EXIT.
022400     EXIT.
022500
022600******************************************************************
022700*    900-ADD-NOTE COPIES AE-NOTE-TEXT INTO THE NEXT DIAGNOSTIC-    *
022800*    NOTE SLOT IN THE CALLER'S NOTE TABLE.                         *
022900******************************************************************
023000 900-ADD-NOTE.
023100
023200     ADD 1 TO CA0-NOTE-TAB-COUNT.
023300     IF CA0-NOTE-TAB-COUNT > 200
023400         MOVE 200 TO CA0-NOTE-TAB-COUNT
023500     ELSE
023600         SET CA0-NOTE-IDX TO CA0-NOTE-TAB-COUNT
023700         MOVE "W" TO CA0-NT-SEV (CA0-NOTE-IDX)
023800         MOVE AE-NOTE-TEXT TO CA0-NT-TEXT (CA0-NOTE-IDX)
023900     END-IF.
024000
024100 900-EXIT.
024200     EXIT.
