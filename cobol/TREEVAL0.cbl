000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TREEVAL0.
000300 AUTHOR.        R A KIMBALL.
000400 INSTALLATION.  DEPT OF ADMIN - CENTRAL ACCOUNTING.
000500 DATE-WRITTEN.  02-09-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  TREEVAL0 - CHART-OF-ACCOUNTS TREE VALIDATOR                    *
001100*  CALLED ONCE BY COA0100 BEFORE ALLOCATION BEGINS.  RUNS THREE    *
001200*  CHECKS OVER THE IN-MEMORY CHART-OF-ACCOUNTS TABLE AND WRITES A  *
001300*  NOTE FOR EACH CHECK THAT FAILS:                                 *
001400*      1) DUPLICATE ACCOUNT-ID VALUES                              *
001500*      2) PARENT-ID VALUES NOT FOUND AMONG THE ACCOUNT-IDS         *
001600*      3) CIRCULAR PARENT CHAINS (A IS ITS OWN ANCESTOR)           *
001700*  THE CALLER'S CA0-TREE-VALID-SW REFLECTS WHETHER ANY CHECK       *
001800*  FAILED.  VALIDATION NEVER ABORTS THE RUN BY ITSELF - A FAILED   *
001900*  VALIDATE-ONLY JOB IS JUDGED BY WHETHER NOTES CAME OUT, NOT BY   *
002000*  A RETURN CODE FROM THIS ROUTINE.                                *
002100******************************************************************
002200*  CHANGE LOG
002300*  02-09-89  RAK  ##0102  ORIGINAL PROGRAM - SPLIT OUT OF COA0100
002400*                        SO THE SAME CHECKS CAN BE CALLED FROM THE
002500*                        NEW PRE-CLOSE VALIDATE-ONLY JOB.
002600*  05-30-90  DMC  ##0133  ORPHAN CHECK NOW REPORTS EVERY DISTINCT
002700*                        MISSING PARENT ONCE INSTEAD OF ONCE PER
002800*                        CHILD ACCOUNT.
002900*  01-11-99  RAK  ##0299  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
003000*                        THIS PROGRAM, NO CHANGE REQUIRED.
003010*  11-14-00  DMC  ##0318  220-ALREADY-LISTED WAS REUSING
003020*                        TV-DUP-OUT-IDX AS AN INSPECT TALLYING
003030*                        COUNTER WITHOUT ZEROING IT FIRST - TALLYING
003040*                        ADDS TO WHATEVER IS ALREADY THERE, SO THE
003050*                        LEFTOVER COUNT FROM THE DUPLICATE CHECK MADE
003060*                        THE ORPHAN LIST THINK EVERY PARENT-ID WAS
003070*                        ALREADY LISTED.  ADDED A DEDICATED
003080*                        TV-TALLY-CTR, ZEROED BEFORE EACH INSPECT.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400 DATA DIVISION.
004500
004600 WORKING-STORAGE SECTION.
004700
004800 01  TV-WORK-AREAS.
004900     05  TV-I-IDX                 PIC S9(7) COMP SYNC.
005000     05  TV-J-IDX                 PIC S9(7) COMP SYNC.
005100     05  TV-PARENT-IDX            PIC S9(7) COMP SYNC.
005200     05  TV-START-IDX             PIC S9(7) COMP SYNC.
005300     05  TV-WALK-IDX              PIC S9(7) COMP SYNC.
005400     05  TV-CYCLE-SW              PIC X(03) VALUE "NO ".
005500         88  TV-CYCLE-FOUND               VALUE "YES".
005600     05  TV-FOUND-SW              PIC X(03).
005700         88  TV-PARENT-FOUND              VALUE "YES".
005750     05  TV-TALLY-CTR             PIC S9(4) COMP SYNC.
005800
005900 01  TV-DUP-MESSAGE.
006000     05  FILLER                   PIC X(24) VALUE
006100         "DUPLICATE ACCOUNT-ID(S):".
006200     05  TV-DUP-LIST              PIC X(93) VALUE SPACES.
006300     05  TV-DUP-OUT-IDX           PIC S9(4) COMP SYNC.
006400
006500 01  TV-ORPHAN-MESSAGE.
006600     05  FILLER                   PIC X(30) VALUE
006700         "PARENT-ID(S) NOT ON FILE - ARE".
006800     05  FILLER                   PIC X(12) VALUE
006900         " ORPHANS(S):".
007000     05  TV-ORPHAN-LIST           PIC X(75) VALUE SPACES.
007100     05  TV-ORPHAN-OUT-IDX        PIC S9(4) COMP SYNC.
007200
007300 01  TV-CYCLE-MESSAGE             PIC X(118) VALUE
007400     "CIRCULAR PARENT CHAIN DETECTED IN CHART OF ACCOUNTS - SEE PA
007500-    "RENT-ID LINKS FOR ACCOUNT STARTING THE WALK BELOW".
007600
007700 01  TV-ONE-ACCT-ID               PIC X(10).
007800
007900 LINKAGE SECTION.
008000
008100 COPY CA0WORK.
008200
008300 PROCEDURE DIVISION USING CA0-COA-TABLE
008400                          CA0-SWITCHES
008500                          CA0-NOTE-TABLE
008600                          CA0-COUNTERS-AND-ACCUMULATORS.
008700
008800 000-MAIN SECTION.
008900
009000     MOVE "YES" TO CA0-TREE-VALID-SW.
009100     MOVE 0 TO CA0-DUP-CTR.
009200     MOVE 0 TO CA0-ORPHAN-CTR.
009300     PERFORM 100-CHECK-DUPLICATES THRU 100-EXIT.
009400     PERFORM 200-CHECK-ORPHANS THRU 200-EXIT.
009500     PERFORM 300-CHECK-CYCLES THRU 300-EXIT.
009600     GOBACK.
009700
009800******************************************************************
009900*    100-CHECK-DUPLICATES COMPARES EVERY PAIR OF TABLE ENTRIES.   *
010000*    THE TABLE IS SMALL ENOUGH (500 MAX) THAT AN O(N**2) SCAN IS  *
010100*    CHEAPER THAN SORTING IT FIRST.                                *
010200******************************************************************
010300 100-CHECK-DUPLICATES.
010400
010500     MOVE SPACES TO TV-DUP-LIST.
010600     MOVE 0 TO TV-DUP-OUT-IDX.
010700     PERFORM 105-SCAN-ONE-I THRU 105-EXIT
010750         VARYING TV-I-IDX FROM 1 BY 1
010800             UNTIL TV-I-IDX > CA0-COA-COUNT.
011300     IF TV-DUP-OUT-IDX > 0
011400         ADD 1 TO CA0-DUP-CTR
011500         MOVE "NO " TO CA0-TREE-VALID-SW
011600         MOVE TV-DUP-MESSAGE TO CA0-NOTE-SCRATCH-TEXT
011700         PERFORM 900-ADD-NOTE THRU 900-EXIT
011800     END-IF.
011900
012000 100-EXIT.
012100     EXIT.
012150
012160 105-SCAN-ONE-I.
012170
012180     PERFORM 110-SCAN-FOR-DUP-OF-I THRU 110-EXIT
012190         VARYING TV-J-IDX FROM TV-I-IDX BY 1
012195         UNTIL TV-J-IDX > CA0-COA-COUNT.
012197
012198 105-EXIT.
012199     EXIT.
012201
012300 110-SCAN-FOR-DUP-OF-I.
012400
012500     IF TV-J-IDX NOT = TV-I-IDX
012600         IF CA0-T-ACCT-ID (TV-J-IDX) = CA0-T-ACCT-ID (TV-I-IDX)
012700             PERFORM 120-APPEND-TO-DUP-LIST THRU 120-EXIT
012800         END-IF
012900     END-IF.
013000
013100 110-EXIT.
013200     EXIT.
013300
013400 120-APPEND-TO-DUP-LIST.
013500
013600     IF TV-DUP-OUT-IDX + 11 < 93
013700         IF TV-DUP-OUT-IDX > 0
013800             ADD 1 TO TV-DUP-OUT-IDX
013900             MOVE " " TO TV-DUP-LIST (TV-DUP-OUT-IDX:1)
014000         END-IF
014100         MOVE CA0-T-ACCT-ID (TV-I-IDX) TO
014200             TV-DUP-LIST (TV-DUP-OUT-IDX + 1:10)
014300         ADD 10 TO TV-DUP-OUT-IDX
014400     END-IF.
014500
014600 120-EXIT.
014700     EXIT.
014800
014900******************************************************************
015000*    200-CHECK-ORPHANS LISTS EACH DISTINCT NON-BLANK PARENT-ID    *
015100*    THAT DOES NOT APPEAR AS AN ACCOUNT-ID ANYWHERE IN THE TABLE. *
015200******************************************************************
015300 200-CHECK-ORPHANS.
015400
015500     MOVE SPACES TO TV-ORPHAN-LIST.
015600     MOVE 0 TO TV-ORPHAN-OUT-IDX.
015700     PERFORM 205-SCAN-ONE-FOR-ORPHAN THRU 205-EXIT
015750         VARYING TV-I-IDX FROM 1 BY 1
015800             UNTIL TV-I-IDX > CA0-COA-COUNT.
016300     IF TV-ORPHAN-OUT-IDX > 0
016400         ADD 1 TO CA0-ORPHAN-CTR
016500         MOVE "NO " TO CA0-TREE-VALID-SW
016600         MOVE TV-ORPHAN-MESSAGE TO CA0-NOTE-SCRATCH-TEXT
016700         PERFORM 900-ADD-NOTE THRU 900-EXIT
016800     END-IF.
016900
017000 200-EXIT.
017100     EXIT.
017150
017160 205-SCAN-ONE-FOR-ORPHAN.
017170
017180     IF CA0-T-PARENT-ID (TV-I-IDX) NOT = SPACES
017190         PERFORM 210-CHECK-ONE-PARENT THRU 210-EXIT
017195     END-IF.
017197
017198 205-EXIT.
017199     EXIT.
017290
017300 210-CHECK-ONE-PARENT.
017400
017500     SET CA0-COA-IDX TO 1.
017600     MOVE "NO " TO TV-FOUND-SW.
017700     SEARCH CA0-COA-ENTRY
017800         AT END
017900             CONTINUE
018000         WHEN CA0-T-ACCT-ID (CA0-COA-IDX) = CA0-T-PARENT-ID (TV-I-IDX)
018100             MOVE "YES" TO TV-FOUND-SW
018200     END-SEARCH.
018300     IF NOT TV-PARENT-FOUND
018400         PERFORM 220-ALREADY-LISTED THRU 220-EXIT
018500         IF NOT TV-PARENT-FOUND
018600             PERFORM 230-APPEND-TO-ORPHAN-LIST THRU 230-EXIT
018700         END-IF
018800     END-IF.
018900
019000 210-EXIT.
019100     EXIT.
019200
019300******************************************************************
019400*    220-ALREADY-LISTED GUARDS AGAINST THE SAME MISSING PARENT    *
019500*    BEING APPENDED TWICE WHEN TWO OR MORE CHILDREN SHARE IT.     *
019600*    IT REUSES TV-FOUND-SW - "YES" HERE MEANS "ALREADY ON THE     *
019700*    LIST", NOT "PARENT EXISTS".                                  *
019800******************************************************************
019900 220-ALREADY-LISTED.
020000
020100     MOVE "NO " TO TV-FOUND-SW.
020200     IF TV-ORPHAN-OUT-IDX > 0
020250         MOVE 0 TO TV-TALLY-CTR
020300         INSPECT TV-ORPHAN-LIST (1:TV-ORPHAN-OUT-IDX)
020400             TALLYING TV-TALLY-CTR
020500             FOR ALL CA0-T-PARENT-ID (TV-I-IDX)
020600         IF TV-TALLY-CTR > 0
020700             MOVE "YES" TO TV-FOUND-SW
020800         END-IF
020900     END-IF.
021000
021100 220-EXIT.
021200     EXIT.
021300
021400 230-APPEND-TO-ORPHAN-LIST.
021500
021600     IF TV-ORPHAN-OUT-IDX + 11 < 75
021700         IF TV-ORPHAN-OUT-IDX > 0
021800             ADD 1 TO TV-ORPHAN-OUT-IDX
021900             MOVE " " TO TV-ORPHAN-LIST (TV-ORPHAN-OUT-IDX:1)
022000         END-IF
022100         MOVE CA0-T-PARENT-ID (TV-I-IDX) TO
022200             TV-ORPHAN-LIST (TV-ORPHAN-OUT-IDX + 1:10)
022300         ADD 10 TO TV-ORPHAN-OUT-IDX
022400     END-IF.
022500
022600 230-EXIT.
022700     EXIT.
022800
022900******************************************************************
023000*    300-CHECK-CYCLES WALKS THE PARENT CHAIN UPWARD FROM EVERY    *
023100*    ACCOUNT.  SINCE EACH ACCOUNT NAMES AT MOST ONE PARENT THIS   *
023200*    UPWARD WALK VISITS EXACTLY THE SAME NODES A DOWNWARD DFS     *
023300*    FROM THE ROOT WOULD - IF THE WALK RE-ENTERS A NODE STILL     *
023400*    MARKED "ON STACK" FOR THE CURRENT WALK, THAT IS A CYCLE.     *
023500*    STOPS AT THE FIRST CYCLE FOUND - ONE CYCLE NOTE IS ENOUGH TO *
023550*    FAIL THE RUN, AND CHASING EVERY OTHER CYCLE IN A BROKEN TREE *
023560*    WOULDN'T TELL CENTRAL ACCOUNTING ANYTHING MORE USEFUL.       *
023600******************************************************************
023700 300-CHECK-CYCLES.
023800
023900     MOVE "NO " TO TV-CYCLE-SW.
024000     PERFORM 305-CHECK-ONE-ROOT THRU 305-EXIT
024050         VARYING TV-I-IDX FROM 1 BY 1
024100             UNTIL TV-I-IDX > CA0-COA-COUNT
024200                OR TV-CYCLE-FOUND.
024900     IF TV-CYCLE-FOUND
025000         MOVE "NO " TO CA0-TREE-VALID-SW
025100         MOVE TV-CYCLE-MESSAGE TO CA0-NOTE-SCRATCH-TEXT
025200         PERFORM 900-ADD-NOTE THRU 900-EXIT
025300     END-IF.
025400
025500 300-EXIT.
025600     EXIT.
025650
025660 305-CHECK-ONE-ROOT.
025670
025680     SET CA0-COA-IDX TO TV-I-IDX.
025690     IF NOT CA0-T-VISITED (CA0-COA-IDX)
025695         MOVE TV-I-IDX TO TV-START-IDX
025696         PERFORM 310-WALK-UPWARD THRU 310-EXIT
025697     END-IF.
025698
025699 305-EXIT.
025700     EXIT.
025790
025800 310-WALK-UPWARD.
025900
026000     SET TV-WALK-IDX TO TV-START-IDX.
026100     PERFORM 320-WALK-ONE-STEP THRU 320-EXIT
026200         UNTIL TV-WALK-IDX = 0
026300            OR TV-CYCLE-FOUND.
026400
026500 310-EXIT.
026600     EXIT.
026700
026800 320-WALK-ONE-STEP.
026900
027000     SET CA0-COA-IDX TO TV-WALK-IDX.
027100     IF CA0-T-VISITED (CA0-COA-IDX)
027200         PERFORM 340-CLEAR-STACK-TO-HERE THRU 340-EXIT
027300         MOVE 0 TO TV-WALK-IDX
027400     ELSE
027500         IF CA0-T-ON-STACK (CA0-COA-IDX)
027600             MOVE "YES" TO TV-CYCLE-SW
027700         ELSE
027800             MOVE "Y" TO CA0-T-STACK-SW (CA0-COA-IDX)
027900             MOVE CA0-T-PARENT-ID (CA0-COA-IDX) TO TV-ONE-ACCT-ID
028000             IF TV-ONE-ACCT-ID = SPACES
028100                 PERFORM 340-CLEAR-STACK-TO-HERE THRU 340-EXIT
028200                 MOVE 0 TO TV-WALK-IDX
028300             ELSE
028400                 PERFORM 330-FIND-PARENT-IDX THRU 330-EXIT
028500                 IF NOT TV-PARENT-FOUND
028600                     PERFORM 340-CLEAR-STACK-TO-HERE THRU 340-EXIT
028700                     MOVE 0 TO TV-WALK-IDX
028800                 ELSE
028900                     SET TV-WALK-IDX TO TV-PARENT-IDX
029000                 END-IF
029100             END-IF
029200         END-IF
029300     END-IF.
029400
029500 320-EXIT.
029600     EXIT.
029700
029800 330-FIND-PARENT-IDX.
029900
030000     SET CA0-COA-IDX TO 1.
030100     MOVE "NO " TO TV-FOUND-SW.
030200     SEARCH CA0-COA-ENTRY
030300         AT END
030400             CONTINUE
030500         WHEN CA0-T-ACCT-ID (CA0-COA-IDX) = TV-ONE-ACCT-ID
030600             MOVE "YES" TO TV-FOUND-SW
030700             SET TV-PARENT-IDX TO CA0-COA-IDX
030800     END-SEARCH.
030900
031000 330-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400*    340-CLEAR-STACK-TO-HERE MARKS EVERY NODE FROM TV-START-IDX   *
031500*    THROUGH THE CURRENT WALK NODE VISITED, AND TAKES THEM OFF    *
031600*    THE STACK, SINCE THE WALK FROM TV-START-IDX JUST CONVERGED.  *
031700******************************************************************
031800 340-CLEAR-STACK-TO-HERE.
031900
032000     PERFORM 345-CLEAR-ONE-ENTRY THRU 345-EXIT
032050         VARYING TV-J-IDX FROM TV-START-IDX BY 1
032200             UNTIL TV-J-IDX > CA0-COA-COUNT.
032900
033000 340-EXIT.
033100     EXIT.
033150
033160 345-CLEAR-ONE-ENTRY.
033170
033180     SET CA0-COA-IDX TO TV-J-IDX.
033190     IF CA0-T-ON-STACK (CA0-COA-IDX)
033195         MOVE "Y" TO CA0-T-VISIT-SW (CA0-COA-IDX)
033196         MOVE "N" TO CA0-T-STACK-SW (CA0-COA-IDX)
033197     END-IF.
033198
033199 345-EXIT.
033200     EXIT.
033250
033300******************************************************************
033400*    900-ADD-NOTE COPIES CA0-NOTE-SCRATCH-TEXT INTO THE NEXT      *
033500*    DIAGNOSTIC-NOTE SLOT IN THE CALLER'S NOTE TABLE.              *
033600******************************************************************
033700 900-ADD-NOTE.
033800
033900     ADD 1 TO CA0-NOTE-TAB-COUNT.
034000     IF CA0-NOTE-TAB-COUNT > 200
034100         MOVE 200 TO CA0-NOTE-TAB-COUNT
034200     ELSE
034300         SET CA0-NOTE-IDX TO CA0-NOTE-TAB-COUNT
034400         MOVE "W" TO CA0-NT-SEV (CA0-NOTE-IDX)
034500         MOVE CA0-NOTE-SCRATCH-TEXT TO CA0-NT-TEXT (CA0-NOTE-IDX)
034600     END-IF.
034700
034800 900-EXIT.
034900     EXIT.
