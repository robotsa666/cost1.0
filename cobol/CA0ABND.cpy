      ******************************************************************
      *    CA0ABND  --  FATAL NUMERIC-PARSE-ERROR RECORD               *
      *    WRITTEN TO SYSOUT AND FOLLOWED BY AN ABEND WHEN AN AMOUNT   *
      *    OR WEIGHT TEXT FIELD WILL NOT PARSE AS A SIGNED DECIMAL.    *
      ******************************************************************
       01  CA0-ABEND-RECORD.
           05  CA0-AB-REASON               PIC X(60).
           05  CA0-AB-EXPECTED             PIC X(30).
           05  CA0-AB-ACTUAL               PIC X(30).
           05  FILLER                      PIC X(10).
