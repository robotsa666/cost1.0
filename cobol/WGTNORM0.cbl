000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WGTNORM0.
000300 AUTHOR.        R A KIMBALL.
000400 INSTALLATION.  DEPT OF ADMIN - CENTRAL ACCOUNTING.
000500 DATE-WRITTEN.  02-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  WGTNORM0 - ALLOCATION KEY WEIGHT NORMALIZER                   *
001100*  CALLED ONCE BY COA0100 AFTER THE ALLOCATION-KEY FILE IS FULLY  *
001200*  LOADED INTO CA0-KEY-TABLE AND BEFORE ALLOCENG0 RUNS A SINGLE   *
001300*  PASS.  FOR EVERY DISTINCT PARENT-ID GROUP IN THE TABLE, THE    *
001400*  WEIGHTS ARE RESCALED SO THEY SUM TO EXACTLY 1.  A PARENT WHOSE *
001500*  KEYS ALL CARRY ZERO WEIGHT IS LEFT UNSCALED - ALLOCENG0 FLAGS  *
001600*  THAT CASE ON ITS OWN SO THE DIVIDE BY ZERO NEVER HAPPENS HERE. *
001700******************************************************************
001800*  CHANGE LOG
001900*  02-14-89  RAK  ##0102  ORIGINAL PROGRAM - SPLIT OUT OF COA0100
002000*                        SO THE SAME RESCALE LOGIC CAN BE SHARED
002100*                        WITH THE WEEKLY KEY-FILE AUDIT JOB.
002200*  11-02-91  DMC  ##0151  GROUP TOTAL NOW ACCUMULATED IN COMP-3
002300*                        RATHER THAN DISPLAY - ROUNDING DRIFT ON
002400*                        KEY FILES WITH OVER 50 CHILDREN PER
002500*                        PARENT HAD BEEN THROWING OFF THE LAST
002600*                        KEY IN EACH GROUP BY A FRACTION OF A
002700*                        CENT.
002800*  01-11-99  RAK  ##0299  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
002900*                        THIS PROGRAM, NO CHANGE REQUIRED.
002910*  09-06-01  RAK  ##0331  REVIEWED AGAINST THE NEW DIRECT-CHILD KEY
002920*                        FILTER IN COA0100 - NO CHANGE NEEDED HERE,
002930*                        SINCE THIS PROGRAM NORMALIZES OVER THE
002940*                        WHOLE KEY GROUP AS READ, BEFORE COA0100
002950*                        DROPS ANY NON-CHILD KEYS.
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300 DATA DIVISION.
004400
004500 WORKING-STORAGE SECTION.
004600
004700 01  WN-WORK-AREAS.
004800     05  WN-I-IDX                 PIC S9(7) COMP SYNC.
004900     05  WN-J-IDX                 PIC S9(7) COMP SYNC.
005000     05  WN-GROUP-TOTAL           PIC S9(9)V9(6) COMP-3 VALUE 0.
005100     05  WN-THIS-PARENT           PIC X(10).
005200     05  WN-GROUP-DONE-SW         PIC X(03).
005300         88  WN-GROUP-ALREADY-DONE        VALUE "YES".
005400
005500 LINKAGE SECTION.
005600
005700 COPY CA0WORK.
005800
005900 PROCEDURE DIVISION USING CA0-KEY-TABLE.
006000
006100 000-MAIN SECTION.
006200
006300     PERFORM 100-NORMALIZE-ONE-PARENT THRU 100-EXIT
006400         VARYING WN-I-IDX FROM 1 BY 1
006500             UNTIL WN-I-IDX > CA0-KEY-COUNT.
006600     GOBACK.
006700
006800******************************************************************
006900*    100-NORMALIZE-ONE-PARENT TREATS ENTRY WN-I-IDX AS THE FIRST  *
007000*    APPEARANCE OF ITS PARENT-ID AND, IF SO, RESCALES EVERY KEY   *
007100*    SHARING THAT PARENT-ID - INCLUDING ENTRIES APPEARING EARLIER *
007200*    IN THE TABLE WOULD ALREADY HAVE BEEN HANDLED, SO 110 SKIPS   *
007300*    A PARENT-ID IT HAS ALREADY SEEN.                              *
007400******************************************************************
007500 100-NORMALIZE-ONE-PARENT.
007600
007700     PERFORM 110-CHECK-ALREADY-DONE THRU 110-EXIT.
007800     IF NOT WN-GROUP-ALREADY-DONE
007900         MOVE CA0-KT-PARENT-ID (WN-I-IDX) TO WN-THIS-PARENT
008000         MOVE 0 TO WN-GROUP-TOTAL
008100         PERFORM 200-ACCUM-ONE-WEIGHT THRU 200-EXIT
008200             VARYING WN-J-IDX FROM WN-I-IDX BY 1
008300                 UNTIL WN-J-IDX > CA0-KEY-COUNT
008400         IF WN-GROUP-TOTAL NOT = 0
008500             PERFORM 300-RESCALE-ONE-WEIGHT THRU 300-EXIT
008600                 VARYING WN-J-IDX FROM WN-I-IDX BY 1
008700                     UNTIL WN-J-IDX > CA0-KEY-COUNT
008800         END-IF
008900     END-IF.
009000
009100 100-EXIT.
009200     EXIT.
009300
009400******************************************************************
009500*    110-CHECK-ALREADY-DONE SCANS BACKWARD FROM WN-I-IDX FOR AN   *
009600*    EARLIER ENTRY SHARING THE SAME PARENT-ID.  KEY FILES ARE     *
009700*    SMALL ENOUGH (2000 MAX) THAT THIS IS CHEAPER THAN CARRYING A *
009800*    SEPARATE "SEEN PARENTS" TABLE.                                *
009900******************************************************************
010000 110-CHECK-ALREADY-DONE.
010100
010200     MOVE "NO " TO WN-GROUP-DONE-SW.
010300     IF WN-I-IDX > 1
010400         PERFORM 120-CHECK-ONE-EARLIER THRU 120-EXIT
010500             VARYING WN-J-IDX FROM 1 BY 1
010600                 UNTIL WN-J-IDX >= WN-I-IDX
010700                    OR WN-GROUP-ALREADY-DONE
010800     END-IF.
010900
011000 110-EXIT.
011100     EXIT.
011200
011300 120-CHECK-ONE-EARLIER.
011400
011500     IF CA0-KT-PARENT-ID (WN-J-IDX) = CA0-KT-PARENT-ID (WN-I-IDX)
011600         MOVE "YES" TO WN-GROUP-DONE-SW
011700     END-IF.
011800
011900 120-EXIT.
012000     EXIT.
012100
012200******************************************************************
012300*    200-ACCUM-ONE-WEIGHT ADDS ENTRY WN-J-IDX'S WEIGHT INTO THE   *
012400*    GROUP TOTAL WHEN IT SHARES THE PARENT BEING NORMALIZED.      *
012500******************************************************************
012600 200-ACCUM-ONE-WEIGHT.
012700
012800     IF CA0-KT-PARENT-ID (WN-J-IDX) = WN-THIS-PARENT
012900         ADD CA0-KT-WEIGHT (WN-J-IDX) TO WN-GROUP-TOTAL
013000     END-IF.
013100
013200 200-EXIT.
013300     EXIT.
013400
013500******************************************************************
013600*    300-RESCALE-ONE-WEIGHT DIVIDES ENTRY WN-J-IDX'S WEIGHT BY    *
013700*    THE GROUP TOTAL WHEN IT SHARES THE PARENT BEING NORMALIZED,  *
013800*    REPLACING THE RAW WEIGHT WITH THE NORMALIZED SHARE IN PLACE. *
013900******************************************************************
014000 300-RESCALE-ONE-WEIGHT.
014100
014200     IF CA0-KT-PARENT-ID (WN-J-IDX) = WN-THIS-PARENT
014300         COMPUTE CA0-KT-WEIGHT (WN-J-IDX) ROUNDED =
014400             CA0-KT-WEIGHT (WN-J-IDX) / WN-GROUP-TOTAL
014500     END-IF.
014600
014700 300-EXIT.
014800     EXIT.
